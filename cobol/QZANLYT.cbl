000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. QZANLYT.
000120 AUTHOR. M K LONGFELLOW.
000130 INSTALLATION. STATE BOARD OF EXAMINERS - DATA PROCESSING DIV.
000140 DATE-WRITTEN. 04/19/1988.
000150 DATE-COMPILED.
000160 SECURITY.  CONFIDENTIAL - EXAM BOARD INTERNAL USE ONLY.
000170* PURPOSE      : WEEKLY ANALYTICS ROLL-UP.  SORTS THE EVALUATED
000180*                ATTEMPTS OFF ATTMPFL BY QUIZ-ID AND MERGES THEM
000190*                AGAINST THE DISTINCT LIST OF QUIZZES ON THE
000200*                QUESTION MASTER, WRITING ONE ANALYTICS RECORD
000210*                PER QUIZ - COUNT, AVERAGE, HIGH AND LOW SCORE -
000220*                EVEN WHEN A QUIZ HAS NO EVALUATED ATTEMPTS YET.
000221*
000222* RUN SEQUENCE  : THIRD AND LAST OF THE THREE NIGHTLY EXAM
000223*                PROGRAMS.  MUST RUN AFTER QZSCORE, SINCE THIS
000224*                PROGRAM READS ONLY ATTEMPTS QZSCORE HAS ALREADY
000225*                MARKED EVALUATED - A WEEKLY RUN, NOT NIGHTLY,
000226*                SO SEVERAL NIGHTS OF QZSTART/QZSCORE OUTPUT
000227*                ACCUMULATE ON ATTMPFL BEFORE THIS PROGRAM SEES
000228*                THEM.
000230*
000240*    VRS      DATE        PRGMR   REQUEST #     DESCRIPTION
000250*    1.0      04/19/1988  MKL     CR-88-009     INITIAL RELEASE.   CR88009
000260*    1.1      10/02/1988  MKL     CR-88-071     ZERO-ATTEMPT       CR88071
000270*                                               QUIZZES NOW        CR88071
000280*                                               WRITTEN WITH       CR88071
000290*                                               COUNT/AVG/HIGH/    CR88071
000300*                                               LOW ALL ZERO       CR88071
000310*                                               INSTEAD OF BEING   CR88071
000320*                                               OMITTED FROM       CR88071
000330*                                               ANLYTFL.           CR88071
000340*    1.2      05/20/1989  RJH     CR-89-033     SORTATT WORK       CR89033
000350*                                               FILE RAISED TO     CR89033
000360*                                               HANDLE THE NEW     CR89033
000370*                                               STATEWIDE EXAM     CR89033
000380*                                               CATALOG VOLUME.    CR89033
000390*    1.3      07/30/1992  MKL     CR-92-066     ADDED UPSI-0       CR92066
000400*                                               TRACE SWITCH FOR   CR92066
000410*                                               OPERATOR CONSOLE   CR92066
000420*                                               DEBUGGING, SAME    CR92066
000430*                                               AS QZSTART AND     CR92066
000440*                                               QZSCORE.           CR92066
000450*    1.4      01/11/1994  RJH     CR-94-012     ORPHAN-ATTEMPT     CR94012
000460*                                               WARNING MESSAGE    CR94012
000470*                                               ADDED FOR          CR94012
000480*                                               ATTEMPTS REFERRING CR94012
000490*                                               TO A QUIZ-ID NOT   CR94012
000500*                                               ON THE QUESTION    CR94012
000510*                                               MASTER.            CR94012
000520*    1.5      08/21/1996  TDW     CR-96-028     ADDED COMP         CR96028
000530*                                               COUNTERS PER DP    CR96028
000540*                                               STANDARDS REVIEW.  CR96028
000550*    2.0      11/18/1998  MKL     Y2K-98-231    YEAR 2000 REVIEW  Y2K98231
000560*                                               - ALL DATE-LIKE   Y2K98231
000570*                                               KEYS HERE ARE     Y2K98231
000580*                                               ALREADY 4-DIGIT   Y2K98231
000590*                                               NUMERIC IDS, NOT  Y2K98231
000600*                                               CALENDAR DATES -  Y2K98231
000610*                                               NO WINDOWING      Y2K98231
000620*                                               REQUIRED, SIGNED  Y2K98231
000630*                                               OFF CLEAN.        Y2K98231
000640*    2.1      03/09/1999  SAB     Y2K-99-014    FINAL Y2K         Y2K99014
000650*                                               CERTIFICATION     Y2K99014
000660*                                               SWEEP - NO        Y2K99014
000670*                                               CHANGES NEEDED.   Y2K99014
000680*    2.2      06/27/2001  RJH     CR-01-019     AVERAGE-SCORE      CR01019
000690*                                               ROUNDING RULE      CR01019
000700*                                               DOCUMENTED FOR     CR01019
000710*                                               NEW HIRES - SEE    CR01019
000720*                                               0560 BELOW.        CR01019
000730*    2.3      09/19/2009  MKL     CR-09-033     MINOR CLEANUP OF   CR09033
000740*                                               PARAGRAPH NAMES    CR09033
000750*                                               FOR CONSISTENCY    CR09033
000760*                                               WITH QZSTART AND   CR09033
000770*                                               QZSCORE.           CR09033
000780*    2.4      05/06/2013  TDW     CR-13-002     DOCUMENTED THE     CR13002
000781*                                               PROGRAM RUN        CR13002
000782*                                               SEQUENCE AND THE   CR13002
000783*                                               WEEKLY (NOT        CR13002
000784*                                               NIGHTLY) CYCLE     CR13002
000785*                                               FOR NEW OPS STAFF. CR13002
000786*    2.5      02/11/2015  SAB     CR-15-008     CORRECTED A STALE  CR15008
000787*                                               PARAGRAPH-NAME     CR15008
000788*                                               REFERENCE IN THE   CR15008
000789*                                               0250 COMMENT       CR15008
000790*                                               BLOCK LEFT OVER    CR15008
000791*                                               FROM THE CR-09-033 CR15008
000792*                                               RENAME.            CR15008
000793*    2.6      08/19/2017  TDW     CR-17-031     REVIEWED WS-TB-    CR17031
000794*                                               QUIZ TABLE SIZE    CR17031
000795*                                               (2000) AGAINST THE CR17031
000796*                                               STATEWIDE CATALOG  CR17031
000797*                                               - NO CHANGE        CR17031
000798*                                               NEEDED.            CR17031
000799*    2.7      04/02/2019  MKL     CR-19-015     SPLIT WS-ANLYT-    CR19015
000800*                                               STAT AND WS-       CR19015
000801*                                               CURRENT-QUIZ OUT   CR19015
000802*                                               TO 77-LEVEL ITEMS  CR19015
000803*                                               PER DP STANDARDS.  CR19015
000804*    2.8      01/14/2021  RJH     CR-21-006     REG-ANALYTICS'S    CR21006
000805*                                               TRAILING FILLER    CR21006
000806*                                               WAS ONLY X(01) -   CR21006
000807*                                               WIDENED TO X(05)   CR21006
000808*                                               SO THE GROUP AND   CR21006
000809*                                               ITS FLAT REDEFINES CR21006
000811*                                               ACTUALLY SUM TO    CR21006
000812*                                               THE 40 BYTES THE   CR21006
000813*                                               FD CLAIMS.         CR21006
000814*                                               CURRENT VERSION.   CR21006
000815
000820 ENVIRONMENT DIVISION.
000830 CONFIGURATION SECTION.
000831* SPECIAL-NAMES TIES THE PRINTER CHANNEL, THE DIGIT CLASS TEST
000832* USED ELSEWHERE IN THE OFFICE'S PROGRAMS, AND THE OPERATOR
000833* CONSOLE TRACE SWITCH (UPSI-0) TO A CONDITION-NAME, SAME AS
000834* QZSTART AND QZSCORE.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM
000860     CLASS NUMERIC-CODE IS "0" THRU "9"
000870     UPSI-0 IS QZ-TRACE-SW.
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900
000910* QUESTFL AND ATTMPFL ARE DELIVERED BY THE NIGHTLY EXTRACT JOB,
000911* ALREADY IN ASCENDING KEY SEQUENCE.  ANLYTFL IS THIS PROGRAM'S
000912* OWN OUTPUT - ONE ROW PER QUIZ, REBUILT FROM SCRATCH EVERY RUN.
000913* SORTATT IS A SCRATCH DISK WORK FILE, NOT A DELIVERED FILE.
000920     SELECT QUESTIONS-FILE  ASSIGN TO QUESTFL
000930                   ORGANIZATION IS LINE SEQUENTIAL
000940                   ACCESS MODE IS SEQUENTIAL
000950                   FILE STATUS IS WS-QUEST-STAT.
000960
000970     SELECT ATTEMPTS-FILE   ASSIGN TO ATTMPFL
000980                   ORGANIZATION IS LINE SEQUENTIAL
000990                   ACCESS MODE IS SEQUENTIAL
001000                   FILE STATUS IS WS-ATMPT-STAT.
001010
001020     SELECT ANALYTICS-FILE  ASSIGN TO ANLYTFL
001030                   ORGANIZATION IS LINE SEQUENTIAL
001040                   ACCESS MODE IS SEQUENTIAL
001050                   FILE STATUS IS WS-ANLYT-STAT.
001060
001070     SELECT SORTATT ASSIGN TO DISK.
001080
001090 DATA DIVISION.
001100 FILE SECTION.
001110
001120* QUESTION MASTER - CARRIED HERE ONLY TO BUILD THE DISTINCT QUIZ
001130* CATALOG AT 0200 BELOW; THIS PROGRAM NEVER LOOKS AT QUESTION-
001140* TYPE OR QUESTION-POINTS.
001150 FD  QUESTIONS-FILE
001160     LABEL RECORD STANDARD
001170     VALUE OF FILE-ID 'QUESTFL.DAT'
001180     RECORD CONTAINS 50 CHARACTERS.
001190
001200 01  REG-QUESTION.
001210     05  QUEST-KEY.
001220         10  QUIZ-ID             PIC 9(09).
001230         10  QUESTION-ID         PIC 9(09).
001240     05  QUESTION-TYPE           PIC X(15).
001250         88  QUEST-IS-MULT-CHOIC VALUE 'MULTIPLE_CHOICE'.
001260         88  QUEST-IS-TRUE-FALSE VALUE 'TRUE_FALSE     '.
001270         88  QUEST-IS-SHORT-ANS  VALUE 'SHORT_ANSWER   '.
001280     05  QUESTION-POINTS         PIC 9(04).
001290     05  FILLER                  PIC X(13).
001300
001310* COMPOSITE-KEY VIEW, CARRIED FOR THE SAME FUTURE-KEYED-ACCESS
001320* REASON AS IN QZSTART AND QZSCORE, EVEN THOUGH THIS PROGRAM
001330* DOES NOT CURRENTLY REFERENCE IT.
001340 01  WS-QUEST-KEY-NUM REDEFINES REG-QUESTION.
001350     05  WS-QUEST-KEY-N9         PIC 9(18).
001360     05  FILLER                  PIC X(32).
001370
001380* ATTEMPT HEADER - OPENED INPUT ONLY.  UNLIKE QZSCORE, THIS
001390* PROGRAM NEVER REWRITES AN ATTEMPT; IT ONLY READS ATTEMPT-
001400* STATUS AND ATTEMPT-SCORE FOR THE ROLL-UP.
001410 FD  ATTEMPTS-FILE
001420     LABEL RECORD STANDARD
001430     VALUE OF FILE-ID 'ATTMPFL.DAT'
001440     RECORD CONTAINS 60 CHARACTERS.
001450
001460 01  REG-ATTEMPT.
001470     05  ATTEMPT-ID              PIC 9(09).
001480     05  ATTEMPT-QUIZ-ID         PIC 9(09).
001490     05  ATTEMPT-USER-ID         PIC 9(09).
001500     05  ATTEMPT-STATUS          PIC X(12).
001501* ONLY ATT-EVALUATED ATTEMPTS ARE RELEASED INTO THE SORT AT
001502* 0320-TESTA-TENTATIVA BELOW - IN_PROGRESS AND SUBMITTED
001503* ATTEMPTS ARE STILL MID-CYCLE AND HAVE NO FINAL SCORE YET.
001510         88  ATT-IN-PROGRESS     VALUE 'IN_PROGRESS '.
001520         88  ATT-SUBMITTED       VALUE 'SUBMITTED   '.
001530         88  ATT-EVALUATED       VALUE 'EVALUATED   '.
001540         88  ATT-PENDING-INIT    VALUE SPACES.
001550     05  ATTEMPT-SCORE           PIC 9(06).
001560     05  ATTEMPT-TOTAL-POINTS    PIC 9(06).
001570     05  FILLER                  PIC X(09).
001580
001590* FLAT VIEW OF THE 60-BYTE ATTEMPT RECORD FOR THE CONSOLE TRACE
001600* DISPLAY, SAME PURPOSE AS IN QZSTART AND QZSCORE.
001610 01  WS-ATTEMPT-FLAT REDEFINES REG-ATTEMPT
001620                                PIC X(60).
001630
001640* THE ANALYTICS ROW THIS PROGRAM PRODUCES - ONE PER QUIZ, EVERY
001650* QUIZ ON THE QUESTION MASTER, WHETHER OR NOT IT HAS EVALUATED
001660* ATTEMPTS YET.
001670 FD  ANALYTICS-FILE
001680     LABEL RECORD STANDARD
001690     VALUE OF FILE-ID 'ANLYTFL.DAT'
001700     RECORD CONTAINS 40 CHARACTERS.
001710
001720 01  REG-ANALYTICS.
001730     05  QA-QUIZ-ID              PIC 9(09).
001740     05  QA-TOTAL-ATTEMPTS       PIC 9(06).
001750     05  QA-AVERAGE-SCORE        PIC 9(06)V9(02).
001760     05  QA-HIGHEST-SCORE        PIC 9(06).
001770     05  QA-LOWEST-SCORE         PIC 9(06).
001780     05  FILLER                  PIC X(05).
001790
001800* FLAT VIEW OF THE 40-BYTE ANALYTICS RECORD FOR THE CONSOLE
001810* TRACE DISPLAY, SAME PURPOSE AS THE OTHER FLAT REDEFINES ABOVE.
001820 01  WS-ANALYTICS-FLAT REDEFINES REG-ANALYTICS
001830                                 PIC X(40).
001840
001850* SORT WORK RECORD - CARRIES ONLY THE THREE FIELDS THE ROLL-UP
001860* NEEDS OFF AN EVALUATED ATTEMPT.  KEPT NARROW ON PURPOSE SO THE
001870* SORT PASS ON A FULL WEEK'S ATTEMPTS STAYS CHEAP.
001880 SD  SORTATT.
001890 01  REG-SORTATT.
001900     05  SD-QUIZ-ID              PIC 9(09).
001910     05  SD-ATTEMPT-ID           PIC 9(09).
001920     05  SD-SCORE                PIC 9(06).
001930
001940 WORKING-STORAGE SECTION.
001950* FILE STATUS FIELDS - CHECKED AFTER EVERY OPEN AND READ AGAINST
001960* THE RESPECTIVE FILE BELOW.
001970 01  WS-QUEST-STAT               PIC X(02) VALUE SPACES.
001980 01  WS-ATMPT-STAT               PIC X(02) VALUE SPACES.
001990
002000* WS-ANLYT-STAT IS A STANDALONE FILE-STATUS SCALAR, NOT PART OF
002010* ANY GROUP, SO IT IS CARRIED AT THE 77 LEVEL PER DP STANDARDS
002020* (SEE VRS 2.7 ABOVE) RATHER THAN 01 LIKE THE OTHER TWO STATUS
002030* FIELDS ABOVE - BOTH ARE LEGAL; THIS ONE WAS PICKED FOR THE
002040* CONVERSION SINCE IT IS THIS PROGRAM'S OWN OUTPUT FILE'S STATUS.
002050 77  WS-ANLYT-STAT               PIC X(02) VALUE SPACES.
002060
002070 01  WS-SWITCHES.
002080     05  WS-EOF-QUESTIONS        PIC X(01) VALUE 'N'.
002090         88  EOF-QUESTIONS       VALUE 'Y'.
002100     05  WS-EOF-ATTEMPTS         PIC X(01) VALUE 'N'.
002110         88  EOF-ATTEMPTS        VALUE 'Y'.
002120     05  WS-EOF-SORTATT          PIC X(01) VALUE 'N'.
002130         88  EOF-SORTATT         VALUE 'Y'.
002140
002150* RUN COUNTERS - DISPLAYED AT 0900-TERMINA FOR THE OPERATOR'S
002160* RUN LOG.
002170 01  WS-COUNTERS.
002180     05  WS-QUIZ-TABLE-CNT       PIC S9(05) COMP VALUE ZERO.
002190     05  WS-QUIZ-IDX             PIC S9(05) COMP VALUE ZERO.
002200     05  WS-ATTEMPTS-READ        PIC S9(06) COMP VALUE ZERO.
002210     05  WS-ATTEMPTS-EVALUATD    PIC S9(06) COMP VALUE ZERO.
002220     05  WS-QUIZZES-WRITTEN      PIC S9(05) COMP VALUE ZERO.
002230
002240* STANDALONE SCALAR HOLDING THE QUIZ-ID CURRENTLY BEING LOADED
002250* (AT 0200) OR REPORTED (AT 0500) - NOT PART OF ANY TABLE OR
002260* GROUP, SO CARRIED AT THE 77 LEVEL RATHER THAN 01 PER DP
002270* STANDARDS, SAME AS WS-ANLYT-STAT ABOVE.
002280 77  WS-CURRENT-QUIZ             PIC 9(09)  VALUE ZERO.
002290
002300* RUNNING ACCUMULATORS FOR ONE QUIZ'S ROLL-UP, RESET TO ZERO AT
002310* THE TOP OF 0520-TESTA-QUIZ FOR EVERY QUIZ PROCESSED.
002320 01  WS-QA-WORK.
002330     05  WS-QA-COUNT             PIC S9(06) COMP VALUE ZERO.
002340     05  WS-QA-SUM               PIC S9(08) COMP VALUE ZERO.
002350     05  WS-QA-HIGH              PIC S9(06) COMP VALUE ZERO.
002360     05  WS-QA-LOW               PIC S9(06) COMP VALUE ZERO.
002370
002380* DISTINCT QUIZ-ID LIST BUILT FROM THE QUESTION MASTER, ONE
002390* ENTRY PER QUIZ, ASCENDING - THIS IS THE MASTER SIDE OF THE
002400* MERGE AGAINST THE EVALUATED-ATTEMPT SORT WORK FILE, SO EVERY
002410* QUIZ GETS AN ANALYTICS ROW EVEN WITH ZERO ATTEMPTS.
002420 01  WS-TB-QUIZ.
002430     05  WS-TB-QUIZ-ENT OCCURS 2000 TIMES
002440                       ASCENDING KEY IS WS-TB-QUIZ-ID
002450                       INDEXED BY WS-TB-QUIZ-IX.
002460         10  WS-TB-QUIZ-ID        PIC 9(09) VALUE ZERO.
002470
002480 PROCEDURE DIVISION.
002490
002500* DRIVER PARAGRAPH - OPEN FILES, BUILD THE DISTINCT QUIZ
002510* CATALOG, THEN SORT THE EVALUATED ATTEMPTS AND MERGE THEM
002520* AGAINST THAT CATALOG TO PRODUCE ONE ANALYTICS ROW PER QUIZ.
002530 0000-MAIN.
002540     PERFORM 0100-ABRE-ARQUIVOS THRU 0190-ABRE-FIM
002550     PERFORM 0200-CARREGA-QUIZZES THRU 0290-CARREGA-FIM
002560     SORT SORTATT ASCENDING KEY SD-QUIZ-ID SD-ATTEMPT-ID
002570          INPUT PROCEDURE 0300-SELECIONA-AVALIADAS
002580          OUTPUT PROCEDURE 0500-RELATORIO
002590     PERFORM 0900-TERMINA.
002600
002610* OPENS ALL THREE LINE-SEQUENTIAL FILES (THE SORT WORK FILE IS
002620* OPENED AUTOMATICALLY BY THE SORT VERB ITSELF, NOT HERE) AND
002630* ABORTS THE RUN, CLOSING WHATEVER IS ALREADY OPEN, ON ANY OPEN
002640* FAILING.
002650 0100-ABRE-ARQUIVOS.
002660     OPEN INPUT QUESTIONS-FILE.
002670     IF WS-QUEST-STAT NOT = '00'
002680        DISPLAY 'QZANLYT - QUESTFL OPEN FAILED, STATUS '
002690                 WS-QUEST-STAT
002700        STOP RUN.
002710     OPEN INPUT ATTEMPTS-FILE.
002720     IF WS-ATMPT-STAT NOT = '00'
002730        DISPLAY 'QZANLYT - ATTMPFL OPEN FAILED, STATUS '
002740                 WS-ATMPT-STAT
002750        CLOSE QUESTIONS-FILE
002760        STOP RUN.
002770     OPEN OUTPUT ANALYTICS-FILE.
002780     IF WS-ANLYT-STAT NOT = '00'
002790        DISPLAY 'QZANLYT - ANLYTFL OPEN FAILED, STATUS '
002800                 WS-ANLYT-STAT
002810        CLOSE QUESTIONS-FILE ATTEMPTS-FILE
002820        STOP RUN.
002830
002840* COMMON EXIT POINT FOR THE 0100 RANGE.
002850 0190-ABRE-FIM. EXIT.
002860
002870* BUILDS THE DISTINCT QUIZ CATALOG IN WS-TB-QUIZ.
002880 0200-CARREGA-QUIZZES.
002890* CONTROL BREAK OVER QUESTFL (ASCENDING QUIZ-ID) THAT DROPS ONE
002900* WS-TB-QUIZ ENTRY AT EACH CHANGE OF QUIZ-ID - THIS IS THE
002910* DISTINCT QUIZ CATALOG, NOT A POINT TOTAL AS IN QZSTART.
002920     PERFORM 0210-LE-QUESTAO
002930     IF EOF-QUESTIONS
002940        GO TO 0290-CARREGA-FIM.
002950     MOVE QUIZ-ID TO WS-CURRENT-QUIZ
002960     PERFORM 0250-ARMAZENA-QUIZ.
002970
002980* DETECTS EACH CHANGE OF QUIZ-ID ACROSS THE (POSSIBLY MANY)
002990* QUESTION ROWS THAT SHARE IT AND DROPS EXACTLY ONE CATALOG
003000* ENTRY PER DISTINCT QUIZ - SEE VRS 2.5 ABOVE FOR WHY THIS
003010* PARAGRAPH, NOT SOME OTHER ONE, OWNS THAT COMMENT.
003020 0220-TESTA-QUESTAO.
003030     IF QUIZ-ID NOT = WS-CURRENT-QUIZ
003040        MOVE QUIZ-ID TO WS-CURRENT-QUIZ
003050        PERFORM 0250-ARMAZENA-QUIZ.
003060     PERFORM 0210-LE-QUESTAO
003070     IF NOT EOF-QUESTIONS
003080        GO TO 0220-TESTA-QUESTAO.
003090     GO TO 0290-CARREGA-FIM.
003100
003110* SHARED SEQUENTIAL READ FOR QUESTFL.
003120 0210-LE-QUESTAO.
003130     READ QUESTIONS-FILE
003140         AT END MOVE 'Y' TO WS-EOF-QUESTIONS.
003150     IF NOT EOF-QUESTIONS
003160        IF WS-QUEST-STAT NOT = '00'
003170           DISPLAY 'QZANLYT - QUESTFL READ ERROR, STATUS '
003180                    WS-QUEST-STAT
003190           CLOSE QUESTIONS-FILE ATTEMPTS-FILE ANALYTICS-FILE
003200           STOP RUN.
003210
003220* APPENDS ONE ROW TO WS-TB-QUIZ FOR THE QUIZ-ID CURRENTLY HELD
003230* IN WS-CURRENT-QUIZ.
003240 0250-ARMAZENA-QUIZ.
003250     ADD 1 TO WS-QUIZ-TABLE-CNT
003260     SET WS-TB-QUIZ-IX TO WS-QUIZ-TABLE-CNT
003270     MOVE WS-CURRENT-QUIZ TO WS-TB-QUIZ-ID (WS-TB-QUIZ-IX).
003280
003290* COMMON EXIT POINT FOR THE 0200 RANGE.
003300 0290-CARREGA-FIM. EXIT.
003310
003320 0300-SELECIONA-AVALIADAS SECTION.
003330 0300-SELECIONA.
003340* SORT INPUT PROCEDURE - RELEASES ONLY THE ATTEMPTS ALREADY
003350* MARKED EVALUATED BY QZSCORE; IN_PROGRESS AND SUBMITTED
003360* ATTEMPTS TAKE NO PART IN THE ANALYTICS ROLL-UP.
003370     PERFORM 0310-LE-TENTATIVA
003380     IF EOF-ATTEMPTS
003390        GO TO 0390-SELECIONA-FIM.
003400
003410* DRIVES THE RELEASE LOOP - ONE ATTMPFL ROW AT A TIME, RELEASING
003420* ONLY THOSE CARRYING ATT-EVALUATED.
003430 0320-TESTA-TENTATIVA.
003440     IF ATT-EVALUATED
003450        MOVE ATTEMPT-QUIZ-ID TO SD-QUIZ-ID
003460        MOVE ATTEMPT-ID      TO SD-ATTEMPT-ID
003470        MOVE ATTEMPT-SCORE   TO SD-SCORE
003480        RELEASE REG-SORTATT
003490        ADD 1 TO WS-ATTEMPTS-EVALUATD.
003500     PERFORM 0310-LE-TENTATIVA
003510     IF NOT EOF-ATTEMPTS
003520        GO TO 0320-TESTA-TENTATIVA.
003530
003540* COMMON EXIT POINT FOR THE 0300 RANGE.
003550 0390-SELECIONA-FIM. EXIT.
003560
003570* SHARED SEQUENTIAL READ FOR ATTMPFL.
003580 0310-LE-TENTATIVA.
003590     READ ATTEMPTS-FILE
003600         AT END MOVE 'Y' TO WS-EOF-ATTEMPTS.
003610     IF NOT EOF-ATTEMPTS
003620        ADD 1 TO WS-ATTEMPTS-READ
003630        IF WS-ATMPT-STAT NOT = '00'
003640           DISPLAY 'QZANLYT - ATTMPFL READ ERROR, STATUS '
003650                    WS-ATMPT-STAT
003660           CLOSE QUESTIONS-FILE ATTEMPTS-FILE ANALYTICS-FILE
003670           STOP RUN.
003680
003690 0500-RELATORIO SECTION.
003700 0500-RELAT.
003710* SORT OUTPUT PROCEDURE - MERGES THE DISTINCT QUIZ LIST BUILT
003720* IN 0200 (MASTER) AGAINST THE SORTED EVALUATED-ATTEMPT STREAM
003730* RETURNED FROM SORTATT (DETAIL), BOTH ASCENDING ON QUIZ-ID.
003740     PERFORM 0510-RETORNA-AVALIADA
003750     IF WS-QUIZ-TABLE-CNT = 0
003760        GO TO 0590-RELAT-FIM.
003770     MOVE 1 TO WS-QUIZ-IDX.
003780
003790* DRIVES THE MERGE, ONE QUIZ CATALOG ENTRY AT A TIME - FOR EACH
003800* QUIZ, DISCARDS ANY ORPHANED ATTEMPT ROWS THAT SORT BEFORE IT,
003810* ACCUMULATES THE ATTEMPTS (IF ANY) THAT MATCH IT, AND WRITES
003820* EXACTLY ONE ANALYTICS ROW - EVEN WHEN NO ATTEMPTS MATCHED.
003830 0520-TESTA-QUIZ.
003840     SET WS-TB-QUIZ-IX TO WS-QUIZ-IDX
003850     MOVE WS-TB-QUIZ-ID (WS-TB-QUIZ-IX) TO WS-CURRENT-QUIZ
003860     MOVE ZERO TO WS-QA-COUNT WS-QA-SUM WS-QA-HIGH WS-QA-LOW
003870     PERFORM 0540-DESCARTA-ORFA THRU 0545-DESCARTA-FIM
003880     IF NOT EOF-SORTATT AND SD-QUIZ-ID = WS-CURRENT-QUIZ
003890        PERFORM 0550-ACUMULA-AVALIADA THRU 0555-ACUMULA-FIM.
003900     PERFORM 0560-ESCREVE-ANALYTICS
003910     ADD 1 TO WS-QUIZ-IDX
003920     IF WS-QUIZ-IDX NOT > WS-QUIZ-TABLE-CNT
003930        GO TO 0520-TESTA-QUIZ.
003940     GO TO 0590-RELAT-FIM.
003950
003960* AN ATTEMPT CAN ONLY BE ORPHANED IF ITS QUIZ-ID NEVER APPEARED
003970* ON QUESTFL - DISCARD IT RATHER THAN HOLD UP THE MERGE.
003980 0540-DESCARTA-ORFA.
003990     IF NOT EOF-SORTATT AND SD-QUIZ-ID < WS-CURRENT-QUIZ
004000        DISPLAY 'QZANLYT - ATTEMPT ' SD-ATTEMPT-ID
004010                 ' REFERS TO UNKNOWN QUIZ ' SD-QUIZ-ID
004020                 ' - DISCARDED'
004030        PERFORM 0510-RETORNA-AVALIADA
004040        GO TO 0540-DESCARTA-ORFA.
004050
004060* COMMON EXIT POINT FOR THE 0540 RANGE.
004070 0545-DESCARTA-FIM. EXIT.
004080
004090* ROLLS ONE QUIZ'S MATCHING ATTEMPT ROWS INTO WS-QA-WORK -
004100* COUNT, SUM (FOR THE AVERAGE AT 0560), RUNNING HIGH AND
004110* RUNNING LOW - UNTIL THE SORTED STREAM MOVES ON TO THE NEXT
004120* QUIZ-ID OR RUNS OUT.
004130 0550-ACUMULA-AVALIADA.
004140     ADD 1 TO WS-QA-COUNT
004150     ADD SD-SCORE TO WS-QA-SUM
004160     IF WS-QA-COUNT = 1
004170        MOVE SD-SCORE TO WS-QA-HIGH
004180        MOVE SD-SCORE TO WS-QA-LOW.
004190     IF SD-SCORE > WS-QA-HIGH
004200        MOVE SD-SCORE TO WS-QA-HIGH.
004210     IF SD-SCORE < WS-QA-LOW
004220        MOVE SD-SCORE TO WS-QA-LOW.
004230     PERFORM 0510-RETORNA-AVALIADA
004240     IF NOT EOF-SORTATT AND SD-QUIZ-ID = WS-CURRENT-QUIZ
004250        GO TO 0550-ACUMULA-AVALIADA.
004260
004270* COMMON EXIT POINT FOR THE 0550 RANGE.
004280 0555-ACUMULA-FIM. EXIT.
004290
004300* SHARED RETURN FROM THE SORT WORK FILE.
004310 0510-RETORNA-AVALIADA.
004320     RETURN SORTATT AT END
004330         MOVE 'Y' TO WS-EOF-SORTATT.
004340
004350* WRITES THE ONE ANALYTICS ROW FOR THE QUIZ CURRENTLY HELD IN
004360* WS-CURRENT-QUIZ.
004370 0560-ESCREVE-ANALYTICS.
004380* AVERAGE IS ROUNDED TO 2 DECIMAL PLACES PER POLICY; AN EMPTY
004390* QUIZ (COUNT ZERO) WRITES A VALID ALL-ZERO ROW RATHER THAN
004400* DIVIDING BY ZERO - SEE VRS 1.1 ABOVE.
004410     MOVE WS-CURRENT-QUIZ   TO QA-QUIZ-ID
004420     MOVE WS-QA-COUNT       TO QA-TOTAL-ATTEMPTS
004430     IF WS-QA-COUNT = 0
004440        MOVE ZERO TO QA-AVERAGE-SCORE
004450        MOVE ZERO TO QA-HIGHEST-SCORE
004460        MOVE ZERO TO QA-LOWEST-SCORE
004470     ELSE
004480        DIVIDE WS-QA-SUM BY WS-QA-COUNT
004490                      GIVING QA-AVERAGE-SCORE ROUNDED
004500        MOVE WS-QA-HIGH TO QA-HIGHEST-SCORE
004510        MOVE WS-QA-LOW  TO QA-LOWEST-SCORE.
004520     WRITE REG-ANALYTICS.
004530     ADD 1 TO WS-QUIZZES-WRITTEN.
004540     IF QZ-TRACE-SW
004550        DISPLAY 'QZANLYT - QUIZ ' WS-CURRENT-QUIZ
004560                 ' ATTEMPTS ' WS-QA-COUNT.
004570
004580* COMMON EXIT POINT FOR THE 0500 RANGE.
004590 0590-RELAT-FIM. EXIT.
004600
004610* CLOSES ALL THREE LINE-SEQUENTIAL FILES AND WRITES THE RUN
004620* COUNTS TO THE OPERATOR CONSOLE FOR THE WEEKLY RUN LOG BEFORE
004630* ENDING THE PROGRAM.
004640 0900-TERMINA.
004650     CLOSE QUESTIONS-FILE.
004660     CLOSE ATTEMPTS-FILE.
004670     CLOSE ANALYTICS-FILE.
004680     DISPLAY 'QZANLYT - ATTEMPTS READ       ' WS-ATTEMPTS-READ.
004690     DISPLAY 'QZANLYT - ATTEMPTS EVALUATED ' WS-ATTEMPTS-EVALUATD.
004700     DISPLAY 'QZANLYT - QUIZZES WRITTEN     ' WS-QUIZZES-WRITTEN.
004710     STOP RUN.
