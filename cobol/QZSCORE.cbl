000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. QZSCORE.
000120 AUTHOR. S A BRENNAN.
000130 INSTALLATION. STATE BOARD OF EXAMINERS - DATA PROCESSING DIV.
000140 DATE-WRITTEN. 02/03/1988.
000150 DATE-COMPILED.
000160 SECURITY.  CONFIDENTIAL - EXAM BOARD INTERNAL USE ONLY.
000170* PURPOSE      : NIGHTLY SCORING RUN.  MATCHES EVERY SUBMITTED
000180*                ANSWER DETAIL AGAINST THE QUESTION/OPTION
000190*                ANSWER KEY, POSTS ANSWER-IS-CORRECT AND
000200*                ANSWER-POINTS-EARNED ON EACH ANSWER, ROLLS THE
000210*                POINTS UP INTO ATTEMPT-SCORE, AND MOVES THE
000220*                ATTEMPT FROM IN_PROGRESS TO EVALUATED.  ANY
000230*                ATTEMPT ALREADY SUBMITTED OR EVALUATED IS
000240*                LEFT ALONE AND LOGGED AS SKIPPED.
000241*
000242* RUN SEQUENCE  : SECOND OF THE THREE NIGHTLY EXAM PROGRAMS.
000243*                MUST RUN AFTER QZSTART (WHICH STAMPS THE
000244*                ATTEMPT-TOTAL-POINTS THIS PROGRAM NEVER
000245*                RECOMPUTES) AND BEFORE QZANLYT (WHICH READS
000246*                ONLY THE EVALUATED ATTEMPTS THIS PROGRAM
000247*                PRODUCES).
000250*
000260*    VRS      DATE        PRGMR   REQUEST #     DESCRIPTION
000270*    1.0      02/03/1988  SAB     CR-88-004     INITIAL RELEASE.   CR88004
000280*    1.1      09/14/1988  SAB     CR-88-061     ANSWERS-FILE       CR88061
000290*                                               LOOKAHEAD MERGE    CR88061
000300*                                               REWORKED TO SKIP   CR88061
000310*                                               DETAIL ROWS OF A   CR88061
000320*                                               SKIPPED ATTEMPT    CR88061
000330*                                               INSTEAD OF         CR88061
000340*                                               ABORTING THE RUN.  CR88061
000350*    1.2      05/20/1989  RJH     CR-89-033     OPTION TABLE       CR89033
000360*                                               RAISED FROM 4000   CR89033
000370*                                               TO 10000 ENTRIES   CR89033
000380*                                               FOR THE STATEWIDE  CR89033
000390*                                               EXAM CATALOG.      CR89033
000400*    1.3      03/11/1991  TDW     CR-91-017     SHORT-ANSWER       CR91017
000410*                                               DETAIL ROWS LEFT   CR91017
000420*                                               UNSCORED PER       CR91017
000430*                                               POLICY MEMO        CR91017
000440*                                               91-04, NOT ZERO-   CR91017
000450*                                               FILLED.            CR91017
000460*    1.4      07/30/1992  MKL     CR-92-066     ADDED UPSI-0       CR92066
000470*                                               TRACE SWITCH FOR   CR92066
000480*                                               OPERATOR CONSOLE   CR92066
000490*                                               DEBUGGING, SAME    CR92066
000500*                                               AS QZSTART.        CR92066
000510*    1.5      01/11/1994  RJH     CR-94-012     QUESTION TABLE     CR94012
000520*                                               SEARCH CHANGED     CR94012
000530*                                               TO SEARCH ALL      CR94012
000540*                                               (BINARY).          CR94012
000550*    1.6      08/21/1996  TDW     CR-96-028     ADDED COMP         CR96028
000560*                                               COUNTERS PER DP    CR96028
000570*                                               STANDARDS REVIEW.  CR96028
000580*    2.0      11/18/1998  MKL     Y2K-98-231    YEAR 2000 REVIEW  Y2K98231
000590*                                               - ALL DATE-LIKE   Y2K98231
000600*                                               KEYS HERE ARE     Y2K98231
000610*                                               ALREADY 4-DIGIT   Y2K98231
000620*                                               NUMERIC IDS, NOT  Y2K98231
000630*                                               CALENDAR DATES -  Y2K98231
000640*                                               NO WINDOWING      Y2K98231
000650*                                               REQUIRED, SIGNED  Y2K98231
000660*                                               OFF CLEAN.        Y2K98231
000670*    2.1      03/09/1999  SAB     Y2K-99-014    FINAL Y2K         Y2K99014
000680*                                               CERTIFICATION     Y2K99014
000690*                                               SWEEP - NO        Y2K99014
000700*                                               CHANGES NEEDED.   Y2K99014
000710*    2.2      06/27/2001  RJH     CR-01-019     ATTEMPT-STATUS     CR01019
000720*                                               COMPARES MOVED     CR01019
000730*                                               TO 88 LEVELS.      CR01019
000740*    2.3      09/19/2009  MKL     CR-09-033     MINOR CLEANUP OF   CR09033
000750*                                               PARAGRAPH NAMES    CR09033
000760*                                               FOR CONSISTENCY    CR09033
000770*                                               WITH QZSTART.      CR09033
000780*    2.4      05/06/2013  TDW     CR-13-002     DOCUMENTED THE     CR13002
000781*                                               PROGRAM RUN        CR13002
000782*                                               SEQUENCE FOR NEW   CR13002
000783*                                               OPERATIONS STAFF.  CR13002
000784*    2.5      02/11/2015  SAB     CR-15-008     NOTED THE NO-      CR15008
000785*                                               PARTIAL-CREDIT     CR15008
000786*                                               RULE DIRECTLY ON   CR15008
000787*                                               0766-PROCURA-      CR15008
000788*                                               OPCAO AFTER A      CR15008
000789*                                               HELP DESK          CR15008
000790*                                               QUESTION.          CR15008
000791*    2.6      08/19/2017  TDW     CR-17-031     REVIEWED ANSWFL    CR17031
000792*                                               RECORD SIZE (540)  CR17031
000793*                                               AGAINST THE        CR17031
000794*                                               LONGEST SHORT-     CR17031
000795*                                               ANSWER TEXT SEEN   CR17031
000796*                                               IN PRODUCTION - NO CR17031
000797*                                               CHANGE NEEDED.     CR17031
000798*    2.7      04/02/2019  MKL     CR-19-015     SPLIT WS-TOTAL-    CR19015
000799*                                               SCORE AND WS-      CR19015
000800*                                               QUEST-SAVE-POINTS  CR19015
000801*                                               OUT TO 77-LEVEL    CR19015
000802*                                               ITEMS PER DP       CR19015
000803*                                               STANDARDS.         CR19015
000804*                                               CURRENT VERSION.   CR19015
000810
000820 ENVIRONMENT DIVISION.
000830 CONFIGURATION SECTION.
000831* SPECIAL-NAMES TIES THE PRINTER CHANNEL, THE DIGIT CLASS TEST
000832* USED ELSEWHERE IN THE OFFICE'S PROGRAMS, AND THE OPERATOR
000833* CONSOLE TRACE SWITCH (UPSI-0) TO A CONDITION-NAME, SAME AS
000834* QZSTART AND QZANLYT.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM
000860     CLASS NUMERIC-CODE IS "0" THRU "9"
000870     UPSI-0 IS QZ-TRACE-SW.
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900
000910* ALL FOUR FILES ARE DELIVERED BY THE ON-LINE SYSTEM'S NIGHTLY
000911* EXTRACT JOB AS FIXED-LENGTH, LINE SEQUENTIAL FILES, EACH
000912* ALREADY IN ASCENDING KEY SEQUENCE - NO SORT IS NEEDED HERE
000913* SINCE THE SCORING PASS AT 0700 MERGES ATTMPFL AND ANSWFL BY
000914* SIMPLE ONE-RECORD LOOKAHEAD.
000920     SELECT QUESTIONS-FILE ASSIGN TO QUESTFL
000930                   ORGANIZATION IS LINE SEQUENTIAL
000940                   ACCESS MODE IS SEQUENTIAL
000950                   FILE STATUS IS WS-QUEST-STAT.
000960
000970     SELECT OPTIONS-FILE   ASSIGN TO OPTNFL
000980                   ORGANIZATION IS LINE SEQUENTIAL
000990                   ACCESS MODE IS SEQUENTIAL
001000                   FILE STATUS IS WS-OPTN-STAT.
001010
001020     SELECT ATTEMPTS-FILE  ASSIGN TO ATTMPFL
001030                   ORGANIZATION IS LINE SEQUENTIAL
001040                   ACCESS MODE IS SEQUENTIAL
001050                   FILE STATUS IS WS-ATMPT-STAT.
001060
001070     SELECT ANSWERS-FILE   ASSIGN TO ANSWFL
001080                   ORGANIZATION IS LINE SEQUENTIAL
001090                   ACCESS MODE IS SEQUENTIAL
001100                   FILE STATUS IS WS-ANSW-STAT.
001110
001120 DATA DIVISION.
001130 FILE SECTION.
001140
001150* QUESTION MASTER - ONE ROW PER QUESTION ON THE ANSWER KEY.
001151* CARRIED HERE EXACTLY AS IN QZSTART, PER THE SHOP'S HABIT OF
001152* EACH PROGRAM OWNING ITS OWN COPY OF A RECORD LAYOUT RATHER
001153* THAN SHARING A COPYBOOK.
001160 FD  QUESTIONS-FILE
001170     LABEL RECORD STANDARD
001180     VALUE OF FILE-ID 'QUESTFL.DAT'
001190     RECORD CONTAINS 50 CHARACTERS.
001200
001210 01  REG-QUESTION.
001220     05  QUEST-KEY.
001230         10  QUIZ-ID             PIC 9(09).
001240         10  QUESTION-ID         PIC 9(09).
001250     05  QUESTION-TYPE           PIC X(15).
001260         88  QUEST-IS-MULT-CHOIC VALUE 'MULTIPLE_CHOICE'.
001270         88  QUEST-IS-TRUE-FALSE VALUE 'TRUE_FALSE     '.
001280         88  QUEST-IS-SHORT-ANS  VALUE 'SHORT_ANSWER   '.
001290     05  QUESTION-POINTS         PIC 9(04).
001300     05  FILLER                  PIC X(13).
001310
001320* COMPOSITE-KEY VIEW, CARRIED FOR THE SAME FUTURE-KEYED-ACCESS
001330* REASON AS IN QZSTART.
001340 01  WS-QUEST-KEY-NUM REDEFINES REG-QUESTION.
001350     05  WS-QUEST-KEY-N9         PIC 9(18).
001360     05  FILLER                  PIC X(32).
001370
001380* OPTION MASTER - ONE ROW PER ANSWER-KEY OPTION, KEYED BY
001390* QUESTION-ID THEN OPTION-ID.  THIS IS THE SOLE SOURCE OF
001400* TRUTH FOR WHICH OPTION ON A QUESTION IS CORRECT.
001410 FD  OPTIONS-FILE
001420     LABEL RECORD STANDARD
001430     VALUE OF FILE-ID 'OPTNFL.DAT'
001440     RECORD CONTAINS 30 CHARACTERS.
001450
001460 01  REG-OPTION.
001470     05  OPTN-KEY.
001480         10  OPTION-QUESTION-ID  PIC 9(09).
001490         10  OPTION-ID           PIC 9(09).
001500     05  OPTION-IS-CORRECT       PIC X(01).
001510         88  OPTN-IS-CORRECT     VALUE 'Y'.
001520         88  OPTN-IS-WRONG       VALUE 'N'.
001530     05  FILLER                  PIC X(11).
001540
001550* COMPOSITE-KEY VIEW OF THE OPTION RECORD, PARALLEL TO
001560* WS-QUEST-KEY-NUM ABOVE.
001570 01  WS-OPTN-KEY-NUM REDEFINES REG-OPTION.
001580     05  WS-OPTN-KEY-N9          PIC 9(18).
001590     05  FILLER                  PIC X(12).
001600
001610* ATTEMPT HEADER - OPENED I-O BECAUSE THIS PROGRAM REWRITES
001620* ATTEMPT-SCORE AND ATTEMPT-STATUS IN PLACE ON EVERY ATTEMPT
001630* IT SCORES.
001640 FD  ATTEMPTS-FILE
001650     LABEL RECORD STANDARD
001660     VALUE OF FILE-ID 'ATTMPFL.DAT'
001670     RECORD CONTAINS 60 CHARACTERS.
001680
001690 01  REG-ATTEMPT.
001700     05  ATTEMPT-ID              PIC 9(09).
001710     05  ATTEMPT-QUIZ-ID         PIC 9(09).
001720     05  ATTEMPT-USER-ID         PIC 9(09).
001730     05  ATTEMPT-STATUS          PIC X(12).
001731* ATT-IN-PROGRESS IS THE ONLY STATUS 0710-TESTA-TENTATIVA WILL
001732* SCORE.  ATT-SUBMITTED/ATT-EVALUATED MEAN THE ATTEMPT WAS
001733* ALREADY SCORED ON A PRIOR RUN AND IS A RE-SUBMISSION; THIS
001734* PROGRAM SKIPS IT RATHER THAN ADDING TO ATTEMPT-SCORE AGAIN.
001740         88  ATT-IN-PROGRESS     VALUE 'IN_PROGRESS '.
001750         88  ATT-SUBMITTED       VALUE 'SUBMITTED   '.
001760         88  ATT-EVALUATED       VALUE 'EVALUATED   '.
001770         88  ATT-PENDING-INIT    VALUE SPACES.
001780     05  ATTEMPT-SCORE           PIC 9(06).
001790     05  ATTEMPT-TOTAL-POINTS    PIC 9(06).
001800     05  FILLER                  PIC X(09).
001810
001820* FLAT VIEW OF THE 60-BYTE ATTEMPT RECORD FOR THE CONSOLE TRACE
001830* DISPLAY, SAME PURPOSE AS IN QZSTART.
001840 01  WS-ATTEMPT-FLAT REDEFINES REG-ATTEMPT
001850                                PIC X(60).
001860
001870* ANSWER DETAIL - ONE ROW PER QUESTION ANSWERED ON AN ATTEMPT.
001880* OPENED I-O BECAUSE EVERY ANSWER ROW SCORED HERE IS REWRITTEN
001890* WITH ANSWER-IS-CORRECT AND ANSWER-POINTS-EARNED POSTED.
001900 FD  ANSWERS-FILE
001910     LABEL RECORD STANDARD
001920     VALUE OF FILE-ID 'ANSWFL.DAT'
001930     RECORD CONTAINS 540 CHARACTERS.
001940
001950 01  REG-ANSWER.
001960     05  ANSW-KEY.
001970         10  ANSWER-ATTEMPT-ID        PIC 9(09).
001980         10  ANSWER-QUESTION-ID       PIC 9(09).
001981* ANSWER-SELECTED-OPTION-ID IS ZERO FOR A SHORT-ANSWER DETAIL ROW -
001982* THAT IS HOW 0765-PONTUA-RESPOSTA TELLS A SHORT-ANSWER QUESTION
001983* FROM A MULTIPLE-CHOICE OR TRUE/FALSE ONE WITHOUT LOOKING BACK AT
001984* QUESTION-TYPE ON THE QUESTION MASTER.
001990     05  ANSWER-SELECTED-OPTION-ID    PIC 9(09).
001991* FREE-TEXT RESPONSE FOR A SHORT-ANSWER QUESTION.  LEFT BLANK ON
001992* MULTIPLE-CHOICE AND TRUE/FALSE ROWS.  NEVER SCORED BY THIS PROGRAM.
002000     05  ANSWER-TEXT                  PIC X(500).
002001* POSTED BY THIS PROGRAM ONLY - ARRIVES SPACES FROM THE START-QUIZ
002002* EXTRACT AND IS SET TO Y OR N AT 0766-PROCURA-OPCAO, EXCEPT A
002003* SHORT-ANSWER ROW WHICH IS LEFT AT SPACES, NOT SET TO EITHER.
002010     05  ANSWER-IS-CORRECT            PIC X(01).
002020         88  ANSW-IS-CORRECT          VALUE 'Y'.
002030         88  ANSW-IS-WRONG            VALUE 'N'.
002031* POSTED BY THIS PROGRAM ONLY, SAME RULE AS ANSWER-IS-CORRECT ABOVE -
002032* A SHORT-ANSWER ROW IS LEFT AT ZERO, NOT GIVEN ANY POINTS.
002040     05  ANSWER-POINTS-EARNED         PIC 9(04).
002050     05  FILLER                       PIC X(08).
002060
002070* COMPOSITE-KEY VIEW OF THE ANSWER RECORD, PARALLEL TO THE
002080* QUESTION AND OPTION VIEWS ABOVE.
002090 01  WS-ANSWER-KEY-NUM REDEFINES REG-ANSWER.
002100     05  WS-ANSW-KEY-N9          PIC 9(18).
002110     05  FILLER                  PIC X(522).
002120
002130 WORKING-STORAGE SECTION.
002140* FILE STATUS FIELDS - CHECKED AFTER EVERY OPEN, READ AND
002150* REWRITE AGAINST THE RESPECTIVE FILE BELOW.
002160 01  WS-QUEST-STAT               PIC X(02) VALUE SPACES.
002170 01  WS-OPTN-STAT                PIC X(02) VALUE SPACES.
002180 01  WS-ATMPT-STAT               PIC X(02) VALUE SPACES.
002190 01  WS-ANSW-STAT                PIC X(02) VALUE SPACES.
002200
002210 01  WS-SWITCHES.
002220     05  WS-EOF-QUESTIONS        PIC X(01) VALUE 'N'.
002230         88  EOF-QUESTIONS       VALUE 'Y'.
002240     05  WS-EOF-OPTIONS          PIC X(01) VALUE 'N'.
002250         88  EOF-OPTIONS         VALUE 'Y'.
002260     05  WS-EOF-ATTEMPTS         PIC X(01) VALUE 'N'.
002270         88  EOF-ATTEMPTS        VALUE 'Y'.
002280     05  WS-EOF-ANSWERS          PIC X(01) VALUE 'N'.
002290         88  EOF-ANSWERS         VALUE 'Y'.
002300
002310* RUN COUNTERS - DISPLAYED AT 0900-TERMINA FOR THE OPERATOR'S
002320* RUN LOG.
002330 01  WS-COUNTERS.
002340     05  WS-QUEST-TABLE-CNT      PIC S9(05) COMP VALUE ZERO.
002350     05  WS-QUEST-IDX            PIC S9(05) COMP VALUE ZERO.
002360     05  WS-OPTN-TABLE-CNT       PIC S9(05) COMP VALUE ZERO.
002370     05  WS-OPTN-IDX             PIC S9(05) COMP VALUE ZERO.
002380     05  WS-ATTEMPTS-READ        PIC S9(06) COMP VALUE ZERO.
002390     05  WS-ATTEMPTS-SCORED      PIC S9(06) COMP VALUE ZERO.
002400     05  WS-ATTEMPTS-SKIPPED     PIC S9(06) COMP VALUE ZERO.
002410     05  WS-ANSWERS-SCORED       PIC S9(06) COMP VALUE ZERO.
002420
002430* STANDALONE SCALARS - NOT PART OF ANY TABLE OR GROUP, SO THEY
002440* ARE CARRIED AT THE 77 LEVEL RATHER THAN 01 PER DP STANDARDS
002450* (SEE VRS 2.7 ABOVE).  WS-TOTAL-SCORE ACCUMULATES ACROSS ALL
002460* ANSWERS ON THE ATTEMPT CURRENTLY BEING SCORED; WS-QUEST-SAVE-
002470* POINTS HOLDS ONE QUESTION'S POINT VALUE BETWEEN THE QUESTION
002480* LOOKUP AND THE OPTION LOOKUP BELOW.
002490 77  WS-TOTAL-SCORE              PIC 9(06)  VALUE ZERO.
002500 77  WS-QUEST-SAVE-POINTS        PIC 9(04)  VALUE ZERO.
002510
002520* QUESTION-POINTS LOOKUP TABLE - ONE ENTRY PER QUESTION ON THE
002530* ANSWER KEY, KEPT IN ASCENDING QUESTION-ID SO THE SCORING PASS
002540* CAN SEARCH ALL (BINARY) INSTEAD OF A LINEAR TABLE SCAN.
002550 01  WS-TB-QUESTION.
002560     05  WS-TB-QUEST-ENT OCCURS 5000 TIMES
002570                       ASCENDING KEY IS WS-TB-QUEST-ID
002580                       INDEXED BY WS-TB-QUEST-IX.
002590         10  WS-TB-QUEST-ID       PIC 9(09) VALUE ZERO.
002600         10  WS-TB-QUEST-POINTS   PIC 9(04) VALUE ZERO.
002610
002620* OPTION-IS-CORRECT LOOKUP TABLE - ONE ENTRY PER OPTION ON THE
002630* ANSWER KEY, KEPT IN ASCENDING QUESTION-ID/OPTION-ID SO THE
002640* SCORING PASS CAN SEARCH ALL ON THE COMPOSITE KEY.
002650 01  WS-TB-OPCAO.
002660     05  WS-TB-OPT-ENT OCCURS 10000 TIMES
002670                       ASCENDING KEY IS WS-TB-OPT-QST-ID
002680                                       WS-TB-OPT-ID
002690                       INDEXED BY WS-TB-OPT-IX.
002700         10  WS-TB-OPT-QST-ID     PIC 9(09) VALUE ZERO.
002710         10  WS-TB-OPT-ID         PIC 9(09) VALUE ZERO.
002720         10  WS-TB-OPT-CORRECT    PIC X(01) VALUE 'N'.
002730
002740 PROCEDURE DIVISION.
002750
002760* DRIVER PARAGRAPH - OPEN FILES, LOAD THE QUESTION AND OPTION
002770* ANSWER-KEY TABLES, THEN SCORE EVERY ELIGIBLE ATTEMPT.
002780 0000-MAIN.
002790     PERFORM 0100-ABRE-ARQUIVOS THRU 0190-ABRE-FIM
002800     PERFORM 0200-CARREGA-QUESTOES THRU 0290-CARREGA-FIM
002810     PERFORM 0300-CARREGA-OPCOES THRU 0390-CARREGA-FIM
002820     PERFORM 0700-PONTUA-TENTATIVAS THRU 0790-PONTUA-FIM
002830     PERFORM 0900-TERMINA.
002840
002850* OPENS ALL FOUR FILES AND ABORTS THE RUN, CLOSING WHATEVER IS
002860* ALREADY OPEN, ON ANY OPEN FAILING.
002870 0100-ABRE-ARQUIVOS.
002880     OPEN INPUT QUESTIONS-FILE.
002890     IF WS-QUEST-STAT NOT = '00'
002900        DISPLAY 'QZSCORE - QUESTFL OPEN FAILED, STATUS '
002910                 WS-QUEST-STAT
002920        STOP RUN.
002930     OPEN INPUT OPTIONS-FILE.
002940     IF WS-OPTN-STAT NOT = '00'
002950        DISPLAY 'QZSCORE - OPTNFL OPEN FAILED, STATUS '
002960                 WS-OPTN-STAT
002970        CLOSE QUESTIONS-FILE
002980        STOP RUN.
002990     OPEN I-O ATTEMPTS-FILE.
003000     IF WS-ATMPT-STAT NOT = '00'
003010        DISPLAY 'QZSCORE - ATTMPFL OPEN FAILED, STATUS '
003020                 WS-ATMPT-STAT
003030        CLOSE QUESTIONS-FILE OPTIONS-FILE
003040        STOP RUN.
003050     OPEN I-O ANSWERS-FILE.
003060     IF WS-ANSW-STAT NOT = '00'
003070        DISPLAY 'QZSCORE - ANSWFL OPEN FAILED, STATUS '
003080                 WS-ANSW-STAT
003090        CLOSE QUESTIONS-FILE OPTIONS-FILE ATTEMPTS-FILE
003100        STOP RUN.
003110
003120* COMMON EXIT POINT FOR THE 0100 RANGE.
003130 0190-ABRE-FIM. EXIT.
003140
003150* LOADS THE ENTIRE QUESTION MASTER INTO WS-TB-QUESTION, ONE
003160* ENTRY PER QUESTION, SO THE POINT VALUE FOR AN ANSWERED
003170* QUESTION CAN BE FOUND WITHOUT REREADING QUESTFL PER ANSWER.
003180 0200-CARREGA-QUESTOES.
003190     PERFORM 0210-LE-QUESTAO
003200     IF EOF-QUESTIONS
003210        GO TO 0290-CARREGA-FIM.
003220
003230* APPENDS ONE ROW TO WS-TB-QUESTION FOR EVERY ROW ON QUESTFL -
003240* UNLIKE QZSTART THERE IS NO CONTROL BREAK HERE, SINCE THIS
003250* TABLE IS KEYED BY QUESTION-ID, NOT BY QUIZ-ID.
003260 0220-ARMAZENA-QUESTAO.
003270     ADD 1 TO WS-QUEST-TABLE-CNT
003280     SET WS-QUEST-IDX TO WS-QUEST-TABLE-CNT
003290     MOVE QUESTION-ID     TO WS-TB-QUEST-ID (WS-QUEST-IDX)
003300     MOVE QUESTION-POINTS TO WS-TB-QUEST-POINTS (WS-QUEST-IDX)
003310     PERFORM 0210-LE-QUESTAO
003320     IF NOT EOF-QUESTIONS
003330        GO TO 0220-ARMAZENA-QUESTAO.
003340     GO TO 0290-CARREGA-FIM.
003350
003360* SHARED SEQUENTIAL READ FOR QUESTFL.
003370 0210-LE-QUESTAO.
003380     READ QUESTIONS-FILE
003390         AT END MOVE 'Y' TO WS-EOF-QUESTIONS.
003400     IF NOT EOF-QUESTIONS
003410        IF WS-QUEST-STAT NOT = '00'
003420           DISPLAY 'QZSCORE - QUESTFL READ ERROR, STATUS '
003430                    WS-QUEST-STAT
003440           PERFORM 0900-TERMINA.
003450
003460* COMMON EXIT POINT FOR THE 0200 RANGE.
003470 0290-CARREGA-FIM. EXIT.
003480
003490* LOADS THE ENTIRE OPTION MASTER INTO WS-TB-OPCAO, ONE ENTRY
003500* PER OPTION, KEYED THE SAME WAY OPTNFL IS KEYED (QUESTION-ID
003510* THEN OPTION-ID) SO SEARCH ALL CAN BE USED BELOW.
003520 0300-CARREGA-OPCOES.
003530     PERFORM 0310-LE-OPCAO
003540     IF EOF-OPTIONS
003550        GO TO 0390-CARREGA-FIM.
003560
003570* APPENDS ONE ROW TO WS-TB-OPCAO FOR EVERY ROW ON OPTNFL.
003580 0320-ARMAZENA-OPCAO.
003590     ADD 1 TO WS-OPTN-TABLE-CNT
003600     SET WS-OPTN-IDX TO WS-OPTN-TABLE-CNT
003610     MOVE OPTION-QUESTION-ID TO WS-TB-OPT-QST-ID (WS-OPTN-IDX)
003620     MOVE OPTION-ID          TO WS-TB-OPT-ID (WS-OPTN-IDX)
003630     MOVE OPTION-IS-CORRECT  TO WS-TB-OPT-CORRECT (WS-OPTN-IDX)
003640     PERFORM 0310-LE-OPCAO
003650     IF NOT EOF-OPTIONS
003660        GO TO 0320-ARMAZENA-OPCAO.
003670     GO TO 0390-CARREGA-FIM.
003680
003690* SHARED SEQUENTIAL READ FOR OPTNFL.
003700 0310-LE-OPCAO.
003710     READ OPTIONS-FILE
003720         AT END MOVE 'Y' TO WS-EOF-OPTIONS.
003730     IF NOT EOF-OPTIONS
003740        IF WS-OPTN-STAT NOT = '00'
003750           DISPLAY 'QZSCORE - OPTNFL READ ERROR, STATUS '
003760                    WS-OPTN-STAT
003770           PERFORM 0900-TERMINA.
003780
003790* COMMON EXIT POINT FOR THE 0300 RANGE.
003800 0390-CARREGA-FIM. EXIT.
003810
003820* MASTER/DETAIL MERGE OF ATTMPFL (ONE ROW PER ATTEMPT) AGAINST
003830* ANSWFL (MANY ROWS PER ATTEMPT), BOTH IN ASCENDING ATTEMPT-ID
003840* ORDER.  A ONE-RECORD LOOKAHEAD ON ANSWFL KEEPS THE TWO FILES
003850* IN STEP WITHOUT A SORT, SINCE EACH IS ALREADY DELIVERED IN
003860* KEY SEQUENCE BY THE ON-LINE SYSTEM'S EXTRACT JOB.
003870 0700-PONTUA-TENTATIVAS.
003880     PERFORM 0310-LE-TENTATIVA
003890     PERFORM 0320-LE-RESPOSTA
003900     IF EOF-ATTEMPTS
003910        GO TO 0790-PONTUA-FIM.
003920
003930* BUSINESS RULE: ONLY AN ATTEMPT CURRENTLY IN_PROGRESS IS
003940* ELIGIBLE FOR SCORING.  AN ATTEMPT ALREADY SUBMITTED OR
003950* EVALUATED IS A RE-SUBMISSION AND MUST NOT BE RESCORED, SO
003960* ITS ANSWFL ROWS ARE SKIPPED (NOT REWRITTEN) AT 0780 BELOW
003970* TO KEEP THE MERGE IN STEP.
003980 0710-TESTA-TENTATIVA.
003990     IF ATT-IN-PROGRESS
004000        PERFORM 0750-PONTUA-UMA-TENTATIVA THRU 0770-PONTUA-FIM
004010     ELSE
004020        DISPLAY 'QZSCORE - ATTEMPT ' ATTEMPT-ID
004030                 ' STATUS ' ATTEMPT-STATUS ' - NOT ELIGIBLE, '
004040                 'SKIPPED'
004050        ADD 1 TO WS-ATTEMPTS-SKIPPED
004060        PERFORM 0780-PULA-RESPOSTAS THRU 0785-PULA-FIM.
004070     PERFORM 0310-LE-TENTATIVA
004080     IF NOT EOF-ATTEMPTS
004090        GO TO 0710-TESTA-TENTATIVA.
004100
004110* COMMON EXIT POINT FOR THE 0700 RANGE.
004120 0790-PONTUA-FIM. EXIT.
004130
004140* SCORES ONE ELIGIBLE (IN_PROGRESS) ATTEMPT BY WALKING EVERY
004150* ANSWFL DETAIL ROW THAT MATCHES ITS ATTEMPT-ID.
004160 0750-PONTUA-UMA-TENTATIVA.
004170     MOVE ZERO TO WS-TOTAL-SCORE.
004180
004190* WALKS ONE ATTEMPT'S ANSWER ROWS; ON RUNNING OUT OF MATCHING
004200* ROWS, POSTS THE ACCUMULATED TOTAL TO ATTEMPT-SCORE AND MOVES
004210* THE ATTEMPT TO EVALUATED.  TOTAL-SCORE = SUM OF EVERY ANSWER'S
004220* ANSWER-POINTS-EARNED, NEVER RECOMPUTED FROM SCRATCH ELSEWHERE.
004230 0760-TESTA-RESPOSTA.
004240     IF NOT EOF-ANSWERS AND ANSWER-ATTEMPT-ID = ATTEMPT-ID
004250        PERFORM 0765-PONTUA-RESPOSTA
004260        PERFORM 0320-LE-RESPOSTA
004270        GO TO 0760-TESTA-RESPOSTA.
004280     MOVE WS-TOTAL-SCORE TO ATTEMPT-SCORE
004290     MOVE 'EVALUATED   '  TO ATTEMPT-STATUS
004300     REWRITE REG-ATTEMPT
004310     ADD 1 TO WS-ATTEMPTS-SCORED
004320     IF QZ-TRACE-SW
004330        DISPLAY 'QZSCORE - ATTEMPT ' ATTEMPT-ID
004340                 ' SCORED ' WS-TOTAL-SCORE.
004350
004360* COMMON EXIT POINT FOR THE 0750 RANGE.
004370 0770-PONTUA-FIM. EXIT.
004380
004390* BUSINESS RULE: AN ANSWER IS CORRECT ONLY WHEN AN OPTION WAS
004400* SELECTED AND THAT OPTION'S FLAG IS Y; NO OPTION SELECTED
004410* (SHORT-ANSWER, ANSWER-SELECTED-OPTION-ID = ZERO) IS LEFT
004420* UNSCORED ENTIRELY PER POLICY MEMO 91-04 - SEE VRS 1.3 ABOVE.
004430 0765-PONTUA-RESPOSTA.
004440     SEARCH ALL WS-TB-QUEST-ENT
004450        AT END
004460           DISPLAY 'QZSCORE - ANSWER REFERS TO UNKNOWN QUESTION '
004470                    ANSWER-QUESTION-ID
004480           MOVE ZERO TO WS-QUEST-SAVE-POINTS
004490        WHEN WS-TB-QUEST-ID (WS-TB-QUEST-IX) = ANSWER-QUESTION-ID
004500           MOVE WS-TB-QUEST-POINTS (WS-TB-QUEST-IX)
004510                                   TO WS-QUEST-SAVE-POINTS.
004520     IF ANSWER-SELECTED-OPTION-ID NOT = ZERO
004530        PERFORM 0766-PROCURA-OPCAO.
004540     REWRITE REG-ANSWER
004550     ADD 1 TO WS-ANSWERS-SCORED.
004560
004570* BUSINESS RULE: NO PARTIAL CREDIT.  AN ANSWER EARNS THE FULL
004580* QUESTION-POINTS WHEN THE SELECTED OPTION IS FLAGGED CORRECT,
004590* OR ZERO OTHERWISE - THERE IS NO SCALING BY HOW CLOSE A WRONG
004600* OPTION WAS, AND A SELECTION THAT MATCHES NO KNOWN OPTION ON
004610* THE QUESTION SCORES ZERO THE SAME AS A WRONG ONE.
004620 0766-PROCURA-OPCAO.
004630     SEARCH ALL WS-TB-OPT-ENT
004640        AT END
004650           MOVE 'N' TO ANSWER-IS-CORRECT
004660           MOVE ZERO TO ANSWER-POINTS-EARNED
004670        WHEN WS-TB-OPT-QST-ID (WS-TB-OPT-IX) = ANSWER-QUESTION-ID
004680         AND WS-TB-OPT-ID (WS-TB-OPT-IX) =
004681                                  ANSWER-SELECTED-OPTION-ID
004690           IF WS-TB-OPT-CORRECT (WS-TB-OPT-IX) = 'Y'
004700              MOVE 'Y' TO ANSWER-IS-CORRECT
004710              MOVE WS-QUEST-SAVE-POINTS TO ANSWER-POINTS-EARNED
004720              ADD WS-QUEST-SAVE-POINTS TO WS-TOTAL-SCORE
004730           ELSE
004740              MOVE 'N' TO ANSWER-IS-CORRECT
004750              MOVE ZERO TO ANSWER-POINTS-EARNED.
004760
004770* CONSUMES (BUT DOES NOT REWRITE) THE ANSWFL ROWS BELONGING TO
004780* AN ATTEMPT THAT IS NOT ELIGIBLE FOR SCORING, SO THE MERGE
004790* STAYS IN STEP WITHOUT TOUCHING THAT ATTEMPT'S ANSWERS.
004800 0780-PULA-RESPOSTAS.
004810     IF NOT EOF-ANSWERS AND ANSWER-ATTEMPT-ID = ATTEMPT-ID
004820        PERFORM 0320-LE-RESPOSTA
004830        GO TO 0780-PULA-RESPOSTAS.
004840
004850* COMMON EXIT POINT FOR THE 0780 RANGE.
004860 0785-PULA-FIM. EXIT.
004870
004880* SHARED SEQUENTIAL READ FOR ATTMPFL.
004890 0310-LE-TENTATIVA.
004900     READ ATTEMPTS-FILE
004910         AT END MOVE 'Y' TO WS-EOF-ATTEMPTS.
004920     IF NOT EOF-ATTEMPTS
004930        ADD 1 TO WS-ATTEMPTS-READ
004940        IF WS-ATMPT-STAT NOT = '00'
004950           DISPLAY 'QZSCORE - ATTMPFL READ ERROR, STATUS '
004960                    WS-ATMPT-STAT
004970           PERFORM 0900-TERMINA.
004980
004990* SHARED SEQUENTIAL READ FOR ANSWFL.
005000 0320-LE-RESPOSTA.
005010     READ ANSWERS-FILE
005020         AT END MOVE 'Y' TO WS-EOF-ANSWERS.
005030     IF NOT EOF-ANSWERS
005040        IF WS-ANSW-STAT NOT = '00'
005050           DISPLAY 'QZSCORE - ANSWFL READ ERROR, STATUS '
005060                    WS-ANSW-STAT
005070           PERFORM 0900-TERMINA.
005080
005090* CLOSES ALL FOUR FILES AND WRITES THE RUN COUNTS TO THE
005100* OPERATOR CONSOLE FOR THE NIGHTLY RUN LOG BEFORE ENDING THE
005110* PROGRAM.
005120 0900-TERMINA.
005130     CLOSE QUESTIONS-FILE.
005140     CLOSE OPTIONS-FILE.
005150     CLOSE ATTEMPTS-FILE.
005160     CLOSE ANSWERS-FILE.
005170     DISPLAY 'QZSCORE - ATTEMPTS READ       ' WS-ATTEMPTS-READ.
005180     DISPLAY 'QZSCORE - ATTEMPTS SCORED     ' WS-ATTEMPTS-SCORED.
005190     DISPLAY 'QZSCORE - ATTEMPTS SKIPPED    ' WS-ATTEMPTS-SKIPPED.
005200     DISPLAY 'QZSCORE - ANSWERS SCORED      ' WS-ANSWERS-SCORED.
005210     STOP RUN.
