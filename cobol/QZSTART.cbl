000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. QZSTART.
000120 AUTHOR. R J HALVERSEN.
000130 INSTALLATION. STATE BOARD OF EXAMINERS - DATA PROCESSING DIV.
000140 DATE-WRITTEN. 06/15/1987.
000150 DATE-COMPILED.
000160 SECURITY.  CONFIDENTIAL - EXAM BOARD INTERNAL USE ONLY.
000170* PURPOSE      : ATTEMPT INITIALIZATION FOR THE NIGHTLY EXAM
000180*                SCORING RUN.  READS THE QUESTION MASTER TO
000190*                BUILD THE POINT TOTAL FOR EACH QUIZ, THEN
000200*                SWEEPS THE ATTEMPT FILE AND STAMPS EVERY
000210*                NEWLY OPENED ATTEMPT (STATUS BLANK) WITH ITS
000220*                TOTAL POINTS, A ZERO SCORE AND STATUS
000230*                IN_PROGRESS SO THE CANDIDATE CAN BEGIN.
000231*
000232* RUN SEQUENCE  : THIS IS THE FIRST OF THE THREE NIGHTLY EXAM
000233*                PROGRAMS.  QZSTART MUST COMPLETE BEFORE
000234*                QZSCORE RUNS, SINCE QZSCORE ONLY SCORES
000235*                ATTEMPTS ALREADY CARRYING A POINT TOTAL AND
000236*                STATUS IN_PROGRESS.  QZANLYT RUNS LAST AND
000237*                READS ONLY QZSCORE'S OUTPUT.
000240*
000250*    VRS      DATE        PRGMR   REQUEST #     DESCRIPTION
000260*    1.0      06/15/1987  RJH     CR-87-014     INITIAL RELEASE.   CR87014
000270*    1.1      11/02/1987  RJH     CR-87-051     CORRECTED POINT    CR87051
000280*                                               TOTAL ROUNDING     CR87051
000290*                                               ON BONUS QUIZZES.  CR87051
000300*    1.2      04/19/1988  MKL     CR-88-009     ADDED FILE         CR88009
000310*                                               STATUS DISPLAYS    CR88009
000320*                                               ON OPEN FAILURE.   CR88009
000330*    1.3      09/08/1989  RJH     CR-89-077     QUIZ-ID WIDENED    CR89077
000340*                                               FROM 9(6) TO       CR89077
000350*                                               9(9) FOR THE NEW   CR89077
000360*                                               STATEWIDE EXAM     CR89077
000370*                                               CATALOG.           CR89077
000380*    1.4      02/14/1991  TDW     CR-91-003     TABLE SIZE FOR     CR91003
000390*                                               WS-TB-QUIZ RAISED  CR91003
000400*                                               500 TO 2000.       CR91003
000410*    1.5      07/30/1992  MKL     CR-92-066     ADDED UPSI-0       CR92066
000420*                                               TRACE SWITCH FOR   CR92066
000430*                                               OPERATOR CONSOLE   CR92066
000440*                                               DEBUGGING.         CR92066
000450*    1.6      01/11/1994  RJH     CR-94-012     QUESTION-POINTS    CR94012
000460*                                               DEFAULT OF 1       CR94012
000470*                                               DOCUMENTED - NO    CR94012
000480*                                               CODE CHANGE.       CR94012
000490*    1.7      05/02/1995  SAB     CR-95-040     REWORKED SEARCH    CR95040
000500*                                               ALL TO BINARY ON   CR95040
000510*                                               WS-TB-QUIZ-ID.     CR95040
000520*    1.8      08/21/1996  TDW     CR-96-028     ADDED COMP         CR96028
000530*                                               COUNTERS PER DP    CR96028
000540*                                               STANDARDS REVIEW.  CR96028
000550*    2.0      11/18/1998  MKL     Y2K-98-231    YEAR 2000 REVIEW  Y2K98231
000560*                                               - ALL DATE-LIKE   Y2K98231
000570*                                               KEYS HERE ARE     Y2K98231
000580*                                               ALREADY 4-DIGIT   Y2K98231
000590*                                               NUMERIC IDS, NOT  Y2K98231
000600*                                               CALENDAR DATES -  Y2K98231
000610*                                               NO WINDOWING      Y2K98231
000620*                                               REQUIRED, SIGNED  Y2K98231
000630*                                               OFF CLEAN.        Y2K98231
000640*    2.1      03/09/1999  SAB     Y2K-99-014    FINAL Y2K         Y2K99014
000650*                                               CERTIFICATION     Y2K99014
000660*                                               SWEEP - NO        Y2K99014
000670*                                               CHANGES NEEDED.   Y2K99014
000680*    2.2      06/27/2001  RJH     CR-01-019     ATTEMPT-ID         CR01019
000690*                                               RECORD KEY         CR01019
000700*                                               COMMENT CLARIFIED  CR01019
000710*                                               FOR NEW HIRES.     CR01019
000720*    2.3      10/14/2003  TDW     CR-03-058     ADDED REG-ATTEMPT  CR03058
000730*                                               FILLER PAD AFTER   CR03058
000740*                                               FIELD AUDIT.       CR03058
000750*    2.4      02/02/2006  SAB     CR-06-007     SWITCHED STATUS    CR06007
000760*                                               COMPARES TO 88     CR06007
000770*                                               LEVELS INSTEAD     CR06007
000780*                                               OF LITERALS.       CR06007
000790*    2.5      09/19/2009  MKL     CR-09-033     MINOR CLEANUP OF   CR09033
000800*                                               PARAGRAPH NAMES    CR09033
000810*                                               FOR CONSISTENCY    CR09033
000820*                                               WITH QZSCORE.      CR09033
000830*    2.6      05/06/2013  TDW     CR-13-002     DOCUMENTED THE     CR13002
000831*                                               PROGRAM RUN        CR13002
000832*                                               SEQUENCE FOR NEW   CR13002
000833*                                               OPERATIONS STAFF.  CR13002
000834*    2.7      09/14/2014  RJH     CR-14-021     ADDED CONSOLE      CR14021
000835*                                               TRACE AFTER THE    CR14021
000836*                                               QUIZ POINT TOTAL   CR14021
000837*                                               IS ACCUMULATED,    CR14021
000838*                                               FOR YEAR-END LOAD  CR14021
000839*                                               DEBUGGING.         CR14021
000840*    2.8      03/02/2016  TDW     CR-16-005     CLARIFIED THE      CR16005
000841*                                               UNKNOWN-QUIZ SKIP  CR16005
000842*                                               PATH COMMENTS      CR16005
000843*                                               AFTER THE ANNUAL   CR16005
000844*                                               AUDIT.             CR16005
000845*    2.9      11/20/2018  SAB     CR-18-044     REVIEWED WS-TB-    CR18044
000846*                                               QUIZ TABLE SIZE    CR18044
000847*                                               AGAINST CURRENT    CR18044
000848*                                               EXAM CATALOG -     CR18044
000849*                                               NO CHANGE NEEDED.  CR18044
000850*    3.0      07/08/2020  MKL     CR-20-009     SPLIT WS-CURRENT-  CR20009
000851*                                               QUIZ AND WS-       CR20009
000852*                                               RUNNING-POINTS OUT CR20009
000853*                                               TO 77-LEVEL ITEMS  CR20009
000854*                                               PER DP STANDARDS.  CR20009
000855*                                               CURRENT VERSION.   CR20009
000860
000870 ENVIRONMENT DIVISION.
000880 CONFIGURATION SECTION.
000890* SPECIAL-NAMES TIES THE PRINTER CHANNEL, THE DIGIT CLASS TEST
000891* USED ELSEWHERE IN THE OFFICE'S PROGRAMS, AND THE OPERATOR
000892* CONSOLE TRACE SWITCH (UPSI-0) TO A CONDITION-NAME SO IT CAN
000893* BE TESTED WITH A PLAIN IF INSTEAD OF A BIT-LEVEL COMPARE.
000900 SPECIAL-NAMES.
000910     C01 IS TOP-OF-FORM
000920     CLASS NUMERIC-CODE IS "0" THRU "9"
000930     UPSI-0 IS QZ-TRACE-SW.
000940 INPUT-OUTPUT SECTION.
000950 FILE-CONTROL.
000960
000970* QUESTFL AND ATTMPFL ARE BOTH DELIVERED BY THE ON-LINE SYSTEM'S
000971* NIGHTLY EXTRACT JOB AS FIXED-LENGTH, LINE SEQUENTIAL FILES -
000972* NO INDEXED ACCESS IS NEEDED HERE SINCE EACH FILE IS READ IN A
000973* SINGLE PASS.
000980     SELECT QUESTIONS-FILE ASSIGN TO QUESTFL
000990                   ORGANIZATION IS LINE SEQUENTIAL
001000                   ACCESS MODE IS SEQUENTIAL
001010                   FILE STATUS IS WS-QUEST-STAT.
001020
001030     SELECT ATTEMPTS-FILE  ASSIGN TO ATTMPFL
001040                   ORGANIZATION IS LINE SEQUENTIAL
001050                   ACCESS MODE IS SEQUENTIAL
001060                   FILE STATUS IS WS-ATMPT-STAT.
001070
001080 DATA DIVISION.
001090 FILE SECTION.
001100
001110* QUESTION MASTER - ONE ROW PER QUESTION ON THE ANSWER KEY.
001120 FD  QUESTIONS-FILE
001130     LABEL RECORD STANDARD
001140     VALUE OF FILE-ID 'QUESTFL.DAT'
001150     RECORD CONTAINS 50 CHARACTERS.
001160
001170 01  REG-QUESTION.
001180     05  QUEST-KEY.
001190         10  QUIZ-ID             PIC 9(09).
001200         10  QUESTION-ID         PIC 9(09).
001210     05  QUESTION-TYPE           PIC X(15).
001220         88  QUEST-IS-MULT-CHOIC VALUE 'MULTIPLE_CHOICE'.
001230         88  QUEST-IS-TRUE-FALSE VALUE 'TRUE_FALSE     '.
001240         88  QUEST-IS-SHORT-ANS  VALUE 'SHORT_ANSWER   '.
001250     05  QUESTION-POINTS         PIC 9(04).
001260     05  FILLER                  PIC X(13).
001270
001280* COMPOSITE-KEY VIEW OF THE SAME RECORD, CARRIED IN CASE A
001290* FUTURE RELEASE NEEDS KEYED ACCESS TO QUESTFL BY QUIZ-ID AND
001300* QUESTION-ID TOGETHER RATHER THAN A FULL SEQUENTIAL PASS.
001310 01  WS-QUEST-KEY-NUM REDEFINES REG-QUESTION.
001320     05  WS-QUEST-KEY-N9         PIC 9(18).
001330     05  FILLER                  PIC X(32).
001340
001350* ATTEMPT HEADER - ONE ROW PER CANDIDATE'S QUIZ ATTEMPT.  OPENED
001360* I-O BECAUSE THIS PROGRAM REWRITES THE ROW IN PLACE ONCE IT IS
001370* INITIALIZED; IT NEVER ADDS OR REMOVES ATTEMPT ROWS.
001380 FD  ATTEMPTS-FILE
001390     LABEL RECORD STANDARD
001400     VALUE OF FILE-ID 'ATTMPFL.DAT'
001410     RECORD CONTAINS 60 CHARACTERS.
001420
001430 01  REG-ATTEMPT.
001440     05  ATTEMPT-ID              PIC 9(09).
001450     05  ATTEMPT-QUIZ-ID         PIC 9(09).
001460     05  ATTEMPT-USER-ID         PIC 9(09).
001470     05  ATTEMPT-STATUS          PIC X(12).
001480         88  ATT-IN-PROGRESS     VALUE 'IN_PROGRESS '.
001490         88  ATT-SUBMITTED       VALUE 'SUBMITTED   '.
001500         88  ATT-EVALUATED       VALUE 'EVALUATED   '.
001510         88  ATT-PENDING-INIT    VALUE SPACES.
001520     05  ATTEMPT-SCORE           PIC 9(06).
001530     05  ATTEMPT-TOTAL-POINTS    PIC 9(06).
001540     05  FILLER                  PIC X(09).
001550
001560* FLAT, UN-PARSED VIEW OF THE SAME 60-BYTE RECORD - USED ONLY
001570* BY THE CONSOLE TRACE DISPLAY BELOW WHEN QZ-TRACE-SW IS ON.
001580 01  WS-ATTEMPT-FLAT REDEFINES REG-ATTEMPT
001590                                PIC X(60).
001600
001610* COMPOSITE-KEY VIEW COMBINING QUIZ-ID AND USER-ID FOR A
001620* POSSIBLE FUTURE ONE-ATTEMPT-PER-CANDIDATE-PER-QUIZ EDIT.
001630 01  WS-ATTEMPT-KEY-NUM REDEFINES REG-ATTEMPT.
001640     05  FILLER                  PIC 9(09).
001650     05  WS-ATT-QZ-USR-N9        PIC 9(18).
001660     05  FILLER                  PIC X(33).
001670
001680 WORKING-STORAGE SECTION.
001690* FILE STATUS FIELDS - CHECKED AFTER EVERY OPEN, READ AND
001700* REWRITE AGAINST THE RESPECTIVE FILE BELOW.
001710 01  WS-QUEST-STAT               PIC X(02) VALUE SPACES.
001720 01  WS-ATMPT-STAT               PIC X(02) VALUE SPACES.
001730
001740 01  WS-SWITCHES.
001750     05  WS-EOF-QUESTIONS        PIC X(01) VALUE 'N'.
001760         88  EOF-QUESTIONS       VALUE 'Y'.
001770     05  WS-EOF-ATTEMPTS         PIC X(01) VALUE 'N'.
001780         88  EOF-ATTEMPTS        VALUE 'Y'.
001790
001800* RUN COUNTERS - DISPLAYED AT 0900-TERMINA FOR THE OPERATOR'S
001810* RUN LOG.
001820 01  WS-COUNTERS.
001830     05  WS-QUIZ-TABLE-CNT       PIC S9(04) COMP VALUE ZERO.
001840     05  WS-QUIZ-IDX             PIC S9(04) COMP VALUE ZERO.
001850     05  WS-ATTEMPTS-READ        PIC S9(06) COMP VALUE ZERO.
001860     05  WS-ATTEMPTS-INIT        PIC S9(06) COMP VALUE ZERO.
001870
001880* STANDALONE SCALARS - NOT PART OF ANY TABLE OR GROUP, SO THEY
001890* ARE CARRIED AT THE 77 LEVEL RATHER THAN 01 PER DP STANDARDS
001900* (SEE VRS 3.0 ABOVE).
001910 77  WS-CURRENT-QUIZ             PIC 9(09)  VALUE ZERO.
001920 77  WS-RUNNING-POINTS           PIC 9(08)  VALUE ZERO.
001930
001940* TABLE OF POINT TOTALS BUILT FROM THE QUESTION MASTER ONE
001950* QUIZ-ID CONTROL BREAK AT A TIME - KEPT IN ASCENDING QUIZ-ID
001960* ORDER SO THE LOOKUP PASS BELOW CAN SEARCH ALL (BINARY).
001970 01  WS-TB-QUIZ.
001980     05  WS-TB-QUIZ-ENT OCCURS 2000 TIMES
001990                         ASCENDING KEY IS WS-TB-QUIZ-ID
002000                         INDEXED BY WS-TB-QUIZ-IX.
002010         10  WS-TB-QUIZ-ID        PIC 9(09) VALUE ZERO.
002020         10  WS-TB-QUIZ-POINTS    PIC 9(08) VALUE ZERO.
002030
002040 PROCEDURE DIVISION.
002050
002060* DRIVER PARAGRAPH - OPEN FILES, BUILD THE POINT-TOTAL TABLE,
002070* THEN SWEEP AND INITIALIZE ANY PENDING ATTEMPTS.
002080 0000-MAIN.
002090     PERFORM 0100-ABRE-ARQUIVOS THRU 0190-ABRE-FIM
002100     PERFORM 0200-CARREGA-PONTOS THRU 0290-CARREGA-FIM
002110     PERFORM 0300-INICIALIZA-TENTATIVAS THRU 0390-INICIALIZA-FIM
002120     PERFORM 0900-TERMINA.
002130
002140* OPENS BOTH FILES AND ABORTS THE RUN ON EITHER OPEN FAILING -
002150* THERE IS NO PARTIAL-RUN RECOVERY FOR THIS PROGRAM.
002160 0100-ABRE-ARQUIVOS.
002170     OPEN INPUT QUESTIONS-FILE.
002180     IF WS-QUEST-STAT NOT = '00'
002190        DISPLAY 'QZSTART - QUESTFL OPEN FAILED, STATUS '
002200                 WS-QUEST-STAT
002210        STOP RUN.
002220     OPEN I-O ATTEMPTS-FILE.
002230     IF WS-ATMPT-STAT NOT = '00'
002240        DISPLAY 'QZSTART - ATTMPFL OPEN FAILED, STATUS '
002250                 WS-ATMPT-STAT
002260        CLOSE QUESTIONS-FILE
002270        STOP RUN.
002280
002290* COMMON EXIT POINT FOR THE 0100 RANGE.
002300 0190-ABRE-FIM. EXIT.
002310
002320* CONTROL BREAK OVER QUESTIONS-FILE (ASCENDING QUIZ-ID THEN
002330* QUESTION-ID AS DELIVERED BY THE EXTRACT JOB) - SUMS
002340* QUESTION-POINTS PER QUIZ AND DROPS ONE ROW INTO WS-TB-QUIZ
002350* AT EACH CHANGE OF QUIZ-ID.  A QUIZ'S TOTAL POINTS ARE
002360* COMPUTED EXACTLY ONCE, HERE, AND NEVER RECOMPUTED LATER.
002370 0200-CARREGA-PONTOS.
002380     PERFORM 0210-LE-QUESTAO
002390     IF EOF-QUESTIONS
002400        GO TO 0290-CARREGA-FIM.
002410     MOVE QUIZ-ID TO WS-CURRENT-QUIZ
002420     MOVE ZERO    TO WS-RUNNING-POINTS.
002430
002440* ACCUMULATES QUESTION-POINTS FOR THE QUIZ-ID CURRENTLY BEING
002450* SUMMED; ON A CHANGE OF QUIZ-ID, CLOSES OUT THE PRIOR QUIZ'S
002460* ROW BEFORE STARTING THE NEW ONE.
002470 0220-ACUMULA-QUESTAO.
002480     IF QUIZ-ID NOT = WS-CURRENT-QUIZ
002490        PERFORM 0250-FECHA-QUIZ
002500        MOVE QUIZ-ID TO WS-CURRENT-QUIZ
002510        MOVE ZERO    TO WS-RUNNING-POINTS.
002520     ADD QUESTION-POINTS TO WS-RUNNING-POINTS.
002530     PERFORM 0210-LE-QUESTAO
002540     IF NOT EOF-QUESTIONS
002550        GO TO 0220-ACUMULA-QUESTAO.
002560     PERFORM 0250-FECHA-QUIZ.
002570     GO TO 0290-CARREGA-FIM.
002580
002590* SHARED SEQUENTIAL READ FOR QUESTFL - ANY OTHER PARAGRAPH
002600* NEEDING THE NEXT QUESTION ROW PERFORMS THIS ONE.
002610 0210-LE-QUESTAO.
002620     READ QUESTIONS-FILE
002630         AT END MOVE 'Y' TO WS-EOF-QUESTIONS.
002640     IF NOT EOF-QUESTIONS
002650        IF WS-QUEST-STAT NOT = '00'
002660           DISPLAY 'QZSTART - QUESTFL READ ERROR, STATUS '
002670                    WS-QUEST-STAT
002680           CLOSE QUESTIONS-FILE ATTEMPTS-FILE
002690           STOP RUN.
002700
002710* DROPS ONE ENTRY INTO WS-TB-QUIZ FOR THE QUIZ JUST SUMMED.
002720 0250-FECHA-QUIZ.
002730     ADD 1 TO WS-QUIZ-TABLE-CNT
002740     SET WS-QUIZ-IDX TO WS-QUIZ-TABLE-CNT
002750     MOVE WS-CURRENT-QUIZ   TO WS-TB-QUIZ-ID (WS-QUIZ-IDX)
002760     MOVE WS-RUNNING-POINTS TO WS-TB-QUIZ-POINTS (WS-QUIZ-IDX).
002770     IF QZ-TRACE-SW
002780        DISPLAY 'QZSTART - QUIZ ' WS-CURRENT-QUIZ
002790                 ' TOTAL POINTS ' WS-RUNNING-POINTS.
002800
002810* COMMON EXIT POINT FOR THE 0200 RANGE.
002820 0290-CARREGA-FIM. EXIT.
002830
002840* SWEEPS THE ATTEMPT FILE ONE TIME, READING THE WHOLE RECORD
002850* SEQUENTIALLY AND REWRITING ONLY THE ROWS THAT ARRIVED WITH
002860* ATTEMPT-STATUS STILL BLANK (A NEW ATTEMPT QUEUED FOR
002870* INITIALIZATION BY THE ON-LINE FRONT END, NOT YET GIVEN ITS
002871* POINT TOTAL).
002880 0300-INICIALIZA-TENTATIVAS.
002890     PERFORM 0310-LE-TENTATIVA
002900     IF EOF-ATTEMPTS
002910        GO TO 0390-INICIALIZA-FIM.
002920
002930* TESTS EACH ATTEMPT ROW IN TURN AND INITIALIZES ANY STILL
002940* PENDING; ATTEMPTS ALREADY IN_PROGRESS, SUBMITTED OR
002950* EVALUATED ARE LEFT UNTOUCHED AND FALL THROUGH UNCHANGED.
002960 0320-TESTA-TENTATIVA.
002970     IF ATT-PENDING-INIT
002980        PERFORM 0400-INICIA-TENTATIVA THRU 0490-INICIA-FIM.
002990     PERFORM 0310-LE-TENTATIVA
003000     IF NOT EOF-ATTEMPTS
003010        GO TO 0320-TESTA-TENTATIVA.
003020
003030* COMMON EXIT POINT FOR THE 0300 RANGE.
003040 0390-INICIALIZA-FIM. EXIT.
003050
003060* SHARED SEQUENTIAL READ FOR ATTMPFL - ANY OTHER PARAGRAPH
003070* NEEDING THE NEXT ATTEMPT ROW PERFORMS THIS ONE.
003080 0310-LE-TENTATIVA.
003090     READ ATTEMPTS-FILE
003100         AT END MOVE 'Y' TO WS-EOF-ATTEMPTS.
003110     IF NOT EOF-ATTEMPTS
003120        ADD 1 TO WS-ATTEMPTS-READ
003130        IF WS-ATMPT-STAT NOT = '00'
003140           DISPLAY 'QZSTART - ATTMPFL READ ERROR, STATUS '
003150                    WS-ATMPT-STAT
003160           CLOSE QUESTIONS-FILE ATTEMPTS-FILE
003170           STOP RUN.
003180
003190* LOOKS UP THE ATTEMPT'S QUIZ-ID IN WS-TB-QUIZ AND, IF FOUND,
003200* STAMPS THE ATTEMPT-TOTAL-POINTS FOUND THERE, ZEROES THE
003210* SCORE AND MARKS STATUS IN_PROGRESS SO THE CANDIDATE CAN
003220* BEGIN ANSWERING.  AN ATTEMPT REFERRING TO A QUIZ-ID NOT ON
003230* THE QUESTION MASTER IS AN ORPHAN REFERENCE FROM THE ON-LINE
003240* SYSTEM AND IS SKIPPED WITH A CONSOLE WARNING RATHER THAN
003250* ABORTING THE WHOLE RUN.
003260 0400-INICIA-TENTATIVA.
003270     SEARCH ALL WS-TB-QUIZ-ENT
003280        AT END
003290           DISPLAY 'QZSTART - ATTEMPT ' ATTEMPT-ID
003300                    ' REFERS TO UNKNOWN QUIZ ' ATTEMPT-QUIZ-ID
003310                    ' - SKIPPED'
003320           GO TO 0490-INICIA-FIM
003330        WHEN WS-TB-QUIZ-ID (WS-TB-QUIZ-IX) = ATTEMPT-QUIZ-ID
003340           MOVE WS-TB-QUIZ-POINTS (WS-TB-QUIZ-IX)
003350                                   TO ATTEMPT-TOTAL-POINTS
003360           MOVE ZERO               TO ATTEMPT-SCORE
003370           MOVE 'IN_PROGRESS '     TO ATTEMPT-STATUS
003380           REWRITE REG-ATTEMPT
003390           ADD 1 TO WS-ATTEMPTS-INIT.
003400
003410* COMMON EXIT POINT FOR THE 0400 RANGE.
003420 0490-INICIA-FIM. EXIT.
003430
003440* CLOSES BOTH FILES AND WRITES THE RUN COUNTS TO THE OPERATOR
003450* CONSOLE FOR THE NIGHTLY RUN LOG BEFORE ENDING THE PROGRAM.
003460 0900-TERMINA.
003470     CLOSE QUESTIONS-FILE.
003480     CLOSE ATTEMPTS-FILE.
003490     DISPLAY 'QZSTART - ATTEMPTS READ       ' WS-ATTEMPTS-READ.
003500     DISPLAY 'QZSTART - ATTEMPTS INITIALIZED ' WS-ATTEMPTS-INIT.
003510     STOP RUN.
